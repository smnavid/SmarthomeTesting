000100*----------------------------------------------------------------*
000200*  TSHRECC  -  Zustandssatz Tartan-Smart-Home
000300*              (INSTATE/OUTSTATE-Satz und Zustandsteil des
000400*               LINK-REC fuer TSHEVL0M/TSHTIM0M)
000500*----------------------------------------------------------------*
000600*Letzte Aenderung :: 2019-02-11
000700*Letzte Version   :: A.01.00
000800*Kurzbeschreibung :: Ein Satz = eine Momentaufnahme aller Haus-
000900*                    Zustaende (Tueren, Schloss, Licht, HVAC,
001000*                    Alarm, Einbruchsmelder) fuer TSHEVL0M.
001100*----------------------------------------------------------------*
001200* Vers. | Datum    | von | Kommentar                             *
001300*-------|----------|-----|---------------------------------------*
001400*A.00.00|2019-01-14| kl  | Neuerstellung fuer SmartHome-Projekt
001500*A.00.01|2019-01-22| kl  | AWAY-TIMER und INTRUDER-DETECT erg.
001600*A.01.00|2019-02-11| rss | "nicht angeliefert" auf Sentinel
001700*       |          |     | -999 bzw. SPACE vereinh. (TSH0007)
001800*A.01.01|2019-03-06| kl  | Ebene 05 auf 10 angehoben - Aufrufer
001900*       |          |     | binden dies stets unter einer eigenen
002000*       |          |     | 05-Gruppe ein (05 IN-ZUSTAND. COPY ...)
002100*       |          |     | 05 auf 05 war Geschwister statt Kind un
002200*       |          |     | blieb ohne PICTURE (TSH0011).
002300*-------|----------|-----|---------------------------------------*
002400*
002500*   Satzlaenge insgesamt: 80 Byte.
002600*   Nicht angelieferte (optionale) Werte:
002700*      - Messwerte (Temp./Ziel/Feuchte)   = -999   (88 = -NV)
002800*      - 1/0 - Schalter                   = SPACE
002900*   IN- und OUT-Satz verwenden denselben Aufbau; TSHEVL0M schreibt
003000*   alle Schalter/HVAC-MODE/Codes neu, die reinen Lesewerte
003100*   (Messwerte, NIGHT-START/END-TIME, NOW) uebertraegt TSHDRV0O
003200*   selbst unveraendert aus dem IN- in den OUT-Satz.
003300*   Wird stets unter einer 05-Gruppe des Aufrufers eingebunden -
003400*   Ebene hier daher 10, nicht 05.
003500*
003600    10  TSH-TEMP-READING            PIC S9(3).
003700        88  TSH-TEMP-NV                     VALUE -999.
003800    10  TSH-TEMP-ALPHA REDEFINES TSH-TEMP-READING
003900                                    PIC X(3).
004000    10  TSH-TARGET-TEMP             PIC S9(3).
004100        88  TSH-TARGET-NV                   VALUE -999.
004200    10  TSH-TARGET-ALPHA REDEFINES TSH-TARGET-TEMP
004300                                    PIC X(3).
004400    10  TSH-HUMID-READING           PIC S9(3).
004500        88  TSH-HUMID-NV                    VALUE -999.
004600    10  TSH-HUMID-ALPHA REDEFINES TSH-HUMID-READING
004700                                    PIC X(3).
004800    10  TSH-DOOR-STATE              PIC X.
004900        88  TSH-DOOR-OFFEN                  VALUE "1".
005000        88  TSH-DOOR-ZU                     VALUE "0".
005100        88  TSH-DOOR-NV                     VALUE " ".
005200    10  TSH-LOCK-STATE              PIC X.
005300        88  TSH-LOCK-ZU                     VALUE "1".
005400        88  TSH-LOCK-OFFEN                  VALUE "0" " ".
005500    10  TSH-NIGHT-MODE              PIC X.
005600        88  TSH-NACHTMODUS-AN               VALUE "1".
005700        88  TSH-NACHTMODUS-AUS              VALUE "0" " ".
005800    10  TSH-PROXIMITY-STATE         PIC X.
005900        88  TSH-HAUS-BESETZT                VALUE "1".
006000        88  TSH-HAUS-LEER                   VALUE "0".
006100        88  TSH-PROXIMITY-NV                VALUE " ".
006200    10  TSH-LIGHT-STATE             PIC X.
006300        88  TSH-LICHT-AN                    VALUE "1".
006400        88  TSH-LICHT-AUS                   VALUE "0" " ".
006500    10  TSH-ALARM-STATE             PIC X.
006600        88  TSH-ALARM-SCHARF                VALUE "1".
006700        88  TSH-ALARM-UNSCHARF              VALUE "0" " ".
006800    10  TSH-ALARM-ACTIVE            PIC X.
006900        88  TSH-ALARM-LAEUFT                VALUE "1".
007000        88  TSH-ALARM-RUHIG                 VALUE "0" " ".
007100    10  TSH-HUMIDIFIER-STATE        PIC X.
007200        88  TSH-ENTF-AN                     VALUE "1".
007300        88  TSH-ENTF-AUS                    VALUE "0" " ".
007400    10  TSH-HEATER-STATE            PIC X.
007500        88  TSH-HEIZUNG-AN                  VALUE "1".
007600        88  TSH-HEIZUNG-AUS                 VALUE "0" " ".
007700    10  TSH-CHILLER-STATE           PIC X.
007800        88  TSH-KUEHLUNG-AN                 VALUE "1".
007900        88  TSH-KUEHLUNG-AUS                VALUE "0".
008000        88  TSH-KUEHLUNG-NV                 VALUE " ".
008100    10  TSH-HVAC-MODE               PIC X(7).
008200        88  TSH-HVAC-HEIZUNG                VALUE "Heater ".
008300        88  TSH-HVAC-KUEHLUNG               VALUE "Chiller".
008400    10  TSH-ALARM-PASSCODE          PIC X(20).
008500    10  TSH-GIVEN-PASSCODE          PIC X(20).
008600    10  TSH-AWAY-TIMER              PIC X.
008700        88  TSH-TIMER-AUSGELOEST            VALUE "1".
008800        88  TSH-TIMER-RUHIG                 VALUE "0" " ".
008900    10  TSH-INTRUDER-DETECT         PIC X.
009000        88  TSH-EINBRUCH-ERKANNT            VALUE "1".
009100        88  TSH-EINBRUCH-KEIN               VALUE "0" " ".
009200    10  TSH-NIGHT-START-TIME        PIC 9(4).
009300    10  TSH-NIGHT-END-TIME          PIC 9(4).
009400    10  TSH-NOW                     PIC 9(4).
009500*----------------------------------------------------------------*
009600*  Ende TSHRECC
009700*----------------------------------------------------------------*
