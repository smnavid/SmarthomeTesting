?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =TSHLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. TSHDRV0O.
000400 AUTHOR. K. LORENZ.
000500 INSTALLATION. ABT-GEBAEUDELEITTECHNIK.
000600 DATE-WRITTEN. 12 MAY 1987.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000*---------------------------------------------------------------*
001100* Aenderungshistorie TSHDRV0O
001200*---------------------------------------------------------------*
001300* Vers. | Datum      | von | Kommentar                           *
001400*-------|------------|-----|-------------------------------------*
001500*A.00.00|1987-05-12   | kl | Neuerstellung.  Batchtreiber fuer die
001600*       |             |    | Gebaeudesteuerung (liest Zustaende,
001700*       |             |    | ruft Regelmodul, schreibt Zustaende).
001800*A.01.00|1989-02-20   | df | Zweite Ausgabedatei (Protokoll) erg.
001900*A.02.02|1995-01-11   | kl | Abbruchschalter PRG-ABBRUCH bei
002000*       |             |    | Datei-Fehlern (OPEN/READ/WRITE) erg.
002100*A.03.00|1998-11-02   | rss| Jahr-2000-Umstellung: keine Datums-
002200*       |             |    | felder in diesem Treiber betroffen,
002300*       |             |    | nur Kompilat neu erstellt/getestet.
002400*A.06.00|2018-03-21   | kl | Umstellung auf TSHEVL0M (SmartHome-
002500*       |             |    | Regelmodul) und drei Batchdateien
002600*       |             |    | INSTATE/OUTSTATE/EVALLOG.
002700*A.06.01|2019-01-14   | kl | Zustandssatz/Protokoll auf gemein-
002800*       |             |    | same Copy-Books TSHRECC/TSHLOGC.
002900*A.06.02|2019-03-06   | kl | LINK-RC/Abbruchkopplung an TSHEVL0M
003000*       |             |    | wieder entfernt - ein zweideutiger
003100*       |             |    | Satz darf den restlichen INSTATE-
003200*       |             |    | Bestand nicht abwuergen (TSH0011).
003300*       |             |    | PRG-ABBRUCH gilt hier nur noch fuer
003400*       |             |    | eigene Datei-Fehler.
003500*A.06.03|2019-03-19   | kl | Angehaengte FILLER-Fuellbytes je 01-
003600*       |             |    | Gruppe entfernt - keine Hauskonven-
003700*       |             |    | tion (TSH0012).
003800*---------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Liest INSTATE satzweise (ein Hauszustand je Satz), ruft je Satz
004300* TSHEVL0M zur Regelauswertung auf, schreibt den neuen Zustand
004400* nach OUTSTATE und das Entscheidungsprotokoll des Satzes nach
004500* EVALLOG.  Kein mitlaufender Bestand, keine Kontrollzahlen ueber
004600* mehrere Saetze - jeder Satz wird fuer sich allein ausgewertet.
004700*
004800*****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT INSTATE   ASSIGN TO "INSTATE"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS FS-INSTATE.
006500     SELECT OUTSTATE  ASSIGN TO "OUTSTATE"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS FS-OUTSTATE.
006800     SELECT EVALLOG   ASSIGN TO "EVALLOG"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS FS-EVALLOG.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  INSTATE.
007500 01  IN-SATZ.
007600     05  IN-ZUSTAND.
007700         COPY TSHRECC OF "=TSHLIB".
007800
007900 FD  OUTSTATE.
008000 01  OUT-SATZ.
008100     05  OUT-ZUSTAND.
008200         COPY TSHRECC OF "=TSHLIB".
008300
008400 FD  EVALLOG.
008500 01  LOG-SATZ                    PIC X(80).
008600
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009000*---------------------------------------------------------------*
009100 01          COMP-FELDER.
009200     05      C4-I1               PIC S9(04) COMP.
009300     05      C4-SAETZE           PIC S9(04) COMP VALUE ZERO.
009400*---------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K
009600*---------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08)  VALUE "TSHDRV0O".
009900*---------------------------------------------------------------*
010000* Conditional-Felder
010100*---------------------------------------------------------------*
010200 01          SCHALTER.
010300     05      FS-INSTATE          PIC X(02).
010400         88  INSTATE-OK                     VALUE "00".
010500         88  INSTATE-EOF                    VALUE "10".
010600         88  INSTATE-NOK                    VALUE "01" THRU "09"
010700                                                   "11" THRU "99".
010800     05      FS-OUTSTATE         PIC X(02).
010900         88  OUTSTATE-OK                    VALUE "00".
011000         88  OUTSTATE-NOK                   VALUE "01" THRU "99".
011100     05      FS-EVALLOG          PIC X(02).
011200         88  EVALLOG-OK                     VALUE "00".
011300         88  EVALLOG-NOK                    VALUE "01" THRU "99".
011400     05      PRG-STATUS          PIC 9      VALUE ZERO.
011500         88  PRG-OK                         VALUE ZERO.
011600         88  PRG-ABBRUCH                    VALUE 9.
011700     05      SATZ-STATUS         PIC X      VALUE SPACE.
011800         88  TSH-EOF                        VALUE "1".
011900*---------------------------------------------------------------*
012000* Aufrufbereich fuer TSHEVL0M (Zustand + Protokoll je Satz).
012100* Eigenstaendig aufgebaut, nicht per COPY LINK-REC uebernommen -
012200* wie schon zwischen SSFANO0O und SSFANO0M gehandhabt.
012300*---------------------------------------------------------------*
012400 01          LINK-REC.
012500     05      LINK-ZUSTAND.
012600             COPY TSHRECC OF "=TSHLIB".
012700     05      LINK-PROTOKOLL.
012800             COPY TSHLOGC OF "=TSHLIB".
012900
013000 LINKAGE SECTION.
013100
013200 PROCEDURE DIVISION.
013300*****************************************************************
013400* Steuerungs-Section
013500*****************************************************************
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     IF  SHOW-VERSION
013900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014000         STOP RUN
014100     END-IF
014200
014300     PERFORM B000-VORLAUF
014400     IF  NOT PRG-ABBRUCH
014500         PERFORM B100-VERARBEITUNG
014600     END-IF
014700     PERFORM B090-ENDE
014800     STOP RUN
014900     .
015000 A100-99.
015100     EXIT.
015200
015300*****************************************************************
015400* Vorlauf: Dateien oeffnen, 1. Satz lesen
015500*****************************************************************
015600 B000-VORLAUF SECTION.
015700 B000-00.
015800     PERFORM C000-INIT
015900     IF  NOT PRG-ABBRUCH
016000         PERFORM C100-LESE-SATZ
016100     END-IF
016200     .
016300 B000-99.
016400     EXIT.
016500
016600*****************************************************************
016700* Verarbeitung: ein Satz je Schleifendurchlauf
016800*****************************************************************
016900 B100-VERARBEITUNG SECTION.
017000 B100-00.
017100     PERFORM D100-VERARBEITE-SATZ
017200             UNTIL TSH-EOF OR PRG-ABBRUCH
017300     .
017400 B100-99.
017500     EXIT.
017600
017700*****************************************************************
017800* Nachlauf: Dateien schliessen
017900*****************************************************************
018000 B090-ENDE SECTION.
018100 B090-00.
018200     IF  PRG-ABBRUCH
018300         DISPLAY "   >>> ABBRUCH !!! <<< aus > " K-MODUL "<"
018400         DISPLAY "   Satz-Nr. " C4-SAETZE " - Datei-Fehler,"
018500                 " siehe vorstehende Meldung"
018600     ELSE
018700         DISPLAY K-MODUL " Anzahl verarb. Saetze: " C4-SAETZE
018800     END-IF
018900     CLOSE INSTATE
019000     CLOSE OUTSTATE
019100     CLOSE EVALLOG
019200     .
019300 B090-99.
019400     EXIT.
019500
019600*****************************************************************
019700* Initialisierung / Dateien oeffnen
019800*****************************************************************
019900 C000-INIT SECTION.
020000 C000-00.
020100     MOVE SPACE TO SATZ-STATUS
020200     OPEN INPUT  INSTATE
020300     IF  NOT INSTATE-OK
020400         DISPLAY "Fehler beim OPEN von INSTATE: " FS-INSTATE
020500         SET PRG-ABBRUCH TO TRUE
020600         EXIT SECTION
020700     END-IF
020800     OPEN OUTPUT OUTSTATE
020900     IF  NOT OUTSTATE-OK
021000         DISPLAY "Fehler beim OPEN von OUTSTATE: " FS-OUTSTATE
021100         SET PRG-ABBRUCH TO TRUE
021200         EXIT SECTION
021300     END-IF
021400     OPEN OUTPUT EVALLOG
021500     IF  NOT EVALLOG-OK
021600         DISPLAY "Fehler beim OPEN von EVALLOG: " FS-EVALLOG
021700         SET PRG-ABBRUCH TO TRUE
021800     END-IF
021900     .
022000 C000-99.
022100     EXIT.
022200
022300*****************************************************************
022400* Satz von INSTATE lesen
022500*****************************************************************
022600 C100-LESE-SATZ SECTION.
022700 C100-00.
022800     READ INSTATE
022900         AT END
023000             SET TSH-EOF TO TRUE
023100     END-READ
023200     IF  NOT TSH-EOF AND INSTATE-NOK
023300         DISPLAY "Fehler beim READ von INSTATE: " FS-INSTATE
023400         SET PRG-ABBRUCH TO TRUE
023500     END-IF
023600     .
023700 C100-99.
023800     EXIT.
023900
024000*****************************************************************
024100* Auswertung eines Hauszustandssatzes ueber TSHEVL0M
024200*****************************************************************
024300 D100-VERARBEITE-SATZ SECTION.
024400 D100-00.
024500     ADD 1 TO C4-SAETZE
024600     MOVE IN-ZUSTAND TO LINK-ZUSTAND
024700     MOVE ZERO        TO TSH-LOG-ANZAHL
024800
024900     CALL "TSHEVL0M" USING LINK-REC
025000
025100     MOVE LINK-ZUSTAND TO OUT-ZUSTAND
025200     WRITE OUT-SATZ
025300     IF  NOT OUTSTATE-OK
025400         DISPLAY "Fehler WRITE OUTSTATE: " FS-OUTSTATE
025500         SET PRG-ABBRUCH TO TRUE
025600         EXIT SECTION
025700     END-IF
025800     PERFORM D200-LOG-SCHREIBEN
025900
026000     IF  NOT PRG-ABBRUCH
026100         PERFORM C100-LESE-SATZ
026200     END-IF
026300     .
026400 D100-99.
026500     EXIT.
026600
026700*****************************************************************
026800* Protokollzeilen des Satzes nach EVALLOG schreiben
026900*****************************************************************
027000 D200-LOG-SCHREIBEN SECTION.
027100 D200-00.
027200     MOVE 1 TO C4-I1
027300     PERFORM D210-SCHREIBE-ZEILE
027400             UNTIL C4-I1 > TSH-LOG-ANZAHL
027500                OR PRG-ABBRUCH
027600     .
027700 D200-99.
027800     EXIT.
027900
028000 D210-SCHREIBE-ZEILE SECTION.
028100 D210-00.
028200     MOVE TSH-LOG-TEXT(C4-I1) TO LOG-SATZ
028300     WRITE LOG-SATZ
028400     IF  NOT EVALLOG-OK
028500         DISPLAY "Fehler beim WRITE von EVALLOG: " FS-EVALLOG
028600         SET PRG-ABBRUCH TO TRUE
028700     END-IF
028800     ADD 1 TO C4-I1
028900     .
029000 D210-99.
029100     EXIT.
029200
029300*****************************************************************
029400* Ende Source-Programm TSHDRV0O
029500*****************************************************************
