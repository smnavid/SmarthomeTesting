?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. TSHTIM0M.
000400 AUTHOR. K. LORENZ.
000500 INSTALLATION. ABT-GEBAEUDELEITTECHNIK.
000600 DATE-WRITTEN. 3 NOVEMBER 1987.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000*---------------------------------------------------------------*
001100* Aenderungshistorie TSHTIM0M
001200*---------------------------------------------------------------*
001300* Vers. | Datum      | von | Kommentar                          *
001400*-------|------------|-----|------------------------------------*
001500*A.00.00|1987-11-03   | kl | Neuerstellung.  Herausgeloest aus
001600*       |             |    | SSFANO0M/TSHEVL0M-Vorlaeufer, damit
001700*       |             |    | die Fensterpruefung nicht doppelt
001800*       |             |    | gepflegt werden muss (Nachtschaltung
001900*       |             |    | Heizungssteuerung u. spaeter Alarm).
002000*A.00.01|1993-09-30   | mh | Anzeige-Version (SWITCH-15) ergaenzt,
002100*       |             |    | fuer Testlauf am Bildschirm.
002200*A.00.02|1998-11-02   | rss| Jahr-2000-Umstellung: HHMM-Felder
002300*       |             |    | waren bereits 4-stellig, keine
002400*       |             |    | Satzaenderung noetig, nur getestet.
002500*A.01.00|2019-01-14   | kl | Aufruf-Schnittstelle LINK-ZEIT fuer
002600*       |             |    | TSHEVL0M (Regel R1, Nachtmodus).
002700*A.01.01|2019-03-19   | kl | Angehaengte FILLER-Fuellbytes je 01-
002800*       |             |    | Gruppe entfernt - keine Hauskonven-
002900*       |             |    | tion (TSH0012).
003000*A.01.02|2019-03-25   | kl | Banner-Kommentar bei B100 umformu-
003100*       |             |    | liert - keine Java-Bezeichner, kein
003200*       |             |    | Verweis auf "Referenzsystem" mehr
003300*       |             |    | (TSH0013).
003400*---------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Liefert an den Aufrufer, ob eine Uhrzeit (LINK-Z-NOW, Format
003900* HHMM) innerhalb eines Zeitfensters LINK-Z-START..LINK-Z-END
004000* liegt.  Das Fenster darf ueber Mitternacht gehen (LINK-Z-START
004100* groesser als bzw. gleich LINK-Z-END).  Die Fenstergrenzen selbst
004200* zaehlen NICHT zum Fenster (echte Vergleiche, kein <= bzw. >=).
004300*
004400****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*---------------------------------------------------------------*
006200 01          COMP-FELDER.
006300     05      C4-DUMMY            PIC S9(04) COMP.
006400*---------------------------------------------------------------*
006500* Felder mit konstantem Inhalt: Praefix K
006600*---------------------------------------------------------------*
006700 01          KONSTANTE-FELDER.
006800     05      K-MODUL             PIC X(08)  VALUE "TSHTIM0M".
006900*---------------------------------------------------------------*
007000* Uhrzeitfeld fuer Testausgabe (analog TAL-TIME aus FGOI000O)
007100*---------------------------------------------------------------*
007200 01          TAL-TIME-D.
007300     05      TAL-STUNDE          PIC 9(02).
007400     05      TAL-MINUTE          PIC 9(02).
007500     05      TAL-SEKUNDE         PIC 9(02).
007600     05      TAL-HSEKUNDE        PIC 9(02).
007700 01          TAL-TIME-N REDEFINES TAL-TIME-D
007800                                 PIC 9(08).
007900
008000 LINKAGE SECTION.
008100*-->    Uebergabe: Fensteranfang/-ende und Testzeitpunkt, alle im
008200*       Format HHMM; Ruecklauf: LINK-Z-ERGEBNIS (1 = im Fenster).
008300 01     LINK-ZEIT.
008400     05  LINK-Z-START            PIC 9(04).
008500     05  LINK-Z-START-TEILE REDEFINES LINK-Z-START.
008600         10  LINK-Z-START-HH     PIC 9(02).
008700         10  LINK-Z-START-MM     PIC 9(02).
008800     05  LINK-Z-END              PIC 9(04).
008900     05  LINK-Z-END-TEILE REDEFINES LINK-Z-END.
009000         10  LINK-Z-END-HH       PIC 9(02).
009100         10  LINK-Z-END-MM       PIC 9(02).
009200     05  LINK-Z-NOW              PIC 9(04).
009300     05  LINK-Z-ERGEBNIS         PIC X.
009400         88  LINK-Z-IM-FENSTER          VALUE "1".
009500         88  LINK-Z-NICHT-IM-FENSTER    VALUE "0".
009600
009700 PROCEDURE DIVISION USING LINK-ZEIT.
009800****************************************************************
009900* Steuerungs-Section
010000****************************************************************
010100 A100-STEUERUNG SECTION.
010200 A100-00.
010300     IF  SHOW-VERSION
010400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
010500         EXIT PROGRAM
010600     END-IF
010700
010800     PERFORM B100-VERARBEITUNG
010900     IF  SHOW-VERSION
011000         PERFORM U200-TIMESTAMP
011100         PERFORM U400-ANZEIGE-FENSTER
011200     END-IF
011300     EXIT PROGRAM
011400     .
011500 A100-99.
011600     EXIT.
011700
011800****************************************************************
011900* R1 - Fenstertest fuer Nachtmodus-Start/-Ende, inkl. Mitter-
012000* nachtsuebergang.  START = END gilt als Mitternachts-Fall
012100* (zaehlt zum ELSE-Zweig, so von der Fachabteilung vorgegeben).
012200****************************************************************
012300 B100-VERARBEITUNG SECTION.
012400 B100-00.
012500     IF  LINK-Z-START < LINK-Z-END
012600         IF  LINK-Z-NOW > LINK-Z-START AND LINK-Z-NOW < LINK-Z-END
012700             MOVE "1" TO LINK-Z-ERGEBNIS
012800         ELSE
012900             MOVE "0" TO LINK-Z-ERGEBNIS
013000         END-IF
013100     ELSE
013200         IF  LINK-Z-NOW > LINK-Z-START OR LINK-Z-NOW < LINK-Z-END
013300             MOVE "1" TO LINK-Z-ERGEBNIS
013400         ELSE
013500             MOVE "0" TO LINK-Z-ERGEBNIS
013600         END-IF
013700     END-IF
013800     .
013900 B100-99.
014000     EXIT.
014100
014200****************************************************************
014300* Testausgabe (nur bei ANZEIGE-VERSION aktiv)
014400****************************************************************
014500 U200-TIMESTAMP SECTION.
014600 U200-00.
014700     ENTER TAL "TIME" USING TAL-TIME-D
014800     .
014900 U200-99.
015000     EXIT.
015100
015200 U400-ANZEIGE-FENSTER SECTION.
015300 U400-00.
015400     DISPLAY "TSHTIM0M VON " LINK-Z-START-HH ":" LINK-Z-START-MM
015500         "-" LINK-Z-END-HH ":" LINK-Z-END-MM
015600     DISPLAY "TSHTIM0M ZEIT " LINK-Z-NOW " ERG " LINK-Z-ERGEBNIS
015700     DISPLAY K-MODUL " Testlauf " TAL-STUNDE ":" TAL-MINUTE
015800     .
015900 U400-99.
016000     EXIT.
016100
016200****************************************************************
016300* Ende Source-Programm TSHTIM0M
016400****************************************************************
