?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =TSHLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. TSHEVL0M.
000400 AUTHOR. K. LORENZ.
000500 INSTALLATION. ABT-GEBAEUDELEITTECHNIK.
000600 DATE-WRITTEN. 12 MAY 1987.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH DER ABTEILUNG.
000900*
001000*---------------------------------------------------------------*
001100* Aenderungshistorie TSHEVL0M
001200*---------------------------------------------------------------*
001300* Vers. | Datum      | von | Kommentar                          *
001400*-------|------------|-----|------------------------------------*
001500*A.00.00|1987-05-12   | kl | Neuerstellung. Steuerung fuer
001600*       |             |    | Heizung/Licht/Verriegelung (R9/R13).
001700*A.00.01|1987-11-03   | kl | Nachtschaltung ausgelagert nach
001800*       |             |    | eigenem Modul TSHTIM0M.
001900*A.01.00|1989-02-20   | df | Kuehlung (Klimaanlage) ergaenzt.
002000*A.01.01|1990-07-09   | df | Entfeuchter ergaenzt, nur waehrend
002100*       |             |    | Kuehlbetrieb zulaessig.
002200*A.02.00|1992-04-14   | mh | Tuerkontakt/Naeherungsmelder und
002300*       |             |    | Ankunfts-Komfortlicht ergaenzt.
002400*A.02.01|1993-09-30   | mh | Einbruchsalarm mit Codewort erg.
002500*       |             |    | ACHTUNG: Codepruefung < statt =,
002600*       |             |    | siehe Notiz bei B700 - so von der
002700*       |             |    | Fachabt. abgenommen, NICHT AENDERN.
002800*A.02.02|1995-01-11   | kl | Abwesenheits-Timer (Scharfschaltg.
002900*       |             |    | bei Verlassen des Hauses) erg.
003000*A.03.00|1998-11-02   | rss| Jahr-2000-Umstellung: Datumsfelder
003100*       |             |    | auf 4-stelliges Jahr geprueft,
003200*       |             |    | TAL^JULIANDATE-Aufrufe angepasst.
003300*A.03.01|1999-01-25   | rss| Nachtest Jahr-2000-Umst. i.O.
003400*A.04.00|2004-06-18   | hb | Einbruchsmelder unabhaengig vom
003500*       |             |    | Tuerkontakt ergaenzt (R14).
003600*A.05.00|2011-08-05   | lor| Warnprotokoll bei fehlenden Tuer-/
003700*       |             |    | Naeherungswerten ergaenzt (R8).
003800*A.06.00|2018-03-21   | kl | Anschluss neue SmartHome-Sensorik;
003900*       |             |    | Protokollpuffer TSHLOGC eingef.,
004000*       |             |    | Reihenfolge der Regeln fixiert.
004100*A.06.01|2019-01-14   | kl | Zustandssatz auf gemeinsame Copy-
004200*       |             |    | Books TSHRECC/TSHLOGC umgestellt.
004300*A.06.02|2019-02-11   | rss| "Nicht angeliefert" vereinheit-
004400*       |             |    | licht auf -999/SPACE (TSH0007).
004500*A.06.03|2019-03-06   | kl | Abbruch bei leerem HVAC-MODE in C100
004600*       |             |    | wieder entfernt - lt. Fachvorgabe je
004700*       |             |    | Satz fuer sich zu werten, ein Satz
004800*       |             |    | darf nicht den restlichen INSTATE-
004900*       |             |    | Bestand abwuergen (TSH0011).
005000*A.06.04|2019-03-19   | kl | U300-ZAHL-FORMATIEREN: Vorzeichen-
005100*       |             |    | Leerstelle stand vor der Zahl, so
005200*       |             |    | brach STRING ... DELIMITED BY SPACE
005300*       |             |    | in B900/B950 bei jedem Wert >= 0
005400*       |             |    | sofort auf Pos. 1 ab - Protokolltext
005500*       |             |    | ohne Temperaturwerte. Vorzeichen nur
005600*       |             |    | noch bei negativem Betrag gestrungen,
005700*       |             |    | sonst Ziffernfeld direkt uebernommen;
005800*       |             |    | Feld Z-VORZEICHEN entfallen
005900*       |             |    | (TSH0012).
006000*       |             |    | Angehaengte FILLER-Fuellbytes je 01-
006100*       |             |    | Gruppe entfernt - keine Hauskonven-
006200*       |             |    | tion, in keinem Modul des Fach-
006300*       |             |    | bereichs so verwendet (TSH0012).
006400*A.06.05|2019-03-25   | kl | Kommentar bei C100 umformuliert -
006500*       |             |    | "Referenzsystem" ersetzt durch die
006600*       |             |    | uebliche Fachvorgabe-Formulierung
006700*       |             |    | (TSH0013).
006800*---------------------------------------------------------------*
006900*
007000* Programmbeschreibung
007100* --------------------
007200* Auswertung EINES Hauszustandssatzes (LINK-REC) je Aufruf durch
007300* TSHDRV0O.  Es werden ausschliesslich die Felder des mitgegebenen
007400* Satzes veraendert; es gibt keinen mitlaufenden Bestand und keine
007500* Kontrollzahlen ueber mehrere Saetze (jeder Aufruf ist fuer
007600* sich abgeschlossen).  Die Reihenfolge der Regeln B000 bis
007700* C500 IST die Fachlogik und darf nicht veraendert werden.
007800*
007900******************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     SWITCH-15 IS ANZEIGE-VERSION
008500         ON STATUS IS SHOW-VERSION
008600     CLASS ALPHNUM IS "0123456789"
008700                      "abcdefghijklmnopqrstuvwxyz"
008800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008900                      " .,;-_!$%&/=*+".
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 WORKING-STORAGE SECTION.
009800*---------------------------------------------------------------*
009900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010000*---------------------------------------------------------------*
010100 01          COMP-FELDER.
010200     05      C4-NUM              PIC S9(04) COMP.
010300     05      C4-BETRAG           PIC S9(04) COMP.
010400     05      C4-START            PIC S9(04) COMP.
010500*---------------------------------------------------------------*
010600* Display-Felder: Praefix D
010700*---------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900     05      D-NUM4              PIC -9(04).
011000*---------------------------------------------------------------*
011100* Felder mit konstantem Inhalt: Praefix K
011200*---------------------------------------------------------------*
011300 01          KONSTANTE-FELDER.
011400     05      K-MODUL             PIC X(08)  VALUE "TSHEVL0M".
011500*---------------------------------------------------------------*
011600* Zahlenformatierung fuer Protokolltexte (R9/R10)
011700*---------------------------------------------------------------*
011800 01          ZAHL-FELDER.
011900     05      Z-BETRAG            PIC ZZ9.
012000     05      Z-TEXT              PIC X(04).
012100*---------------------------------------------------------------*
012200* weitere Arbeitsfelder: Praefix W
012300*---------------------------------------------------------------*
012400 01          WORK-FELDER.
012500     05      W-LOG-TEXT          PIC X(80).
012600     05      W-ZIEL-TEXT         PIC X(04).
012700     05      W-IST-TEXT          PIC X(04).
012800
012900 LINKAGE SECTION.
013000*-->    Uebergabe aus TSHDRV0O: ein Hauszustandssatz + Protokoll
013100 01     LINK-REC.
013200     05  LINK-ZUSTAND.
013300         COPY TSHRECC OF "=TSHLIB".
013400     05  LINK-PROTOKOLL.
013500         COPY TSHLOGC OF "=TSHLIB".
013600
013700 PROCEDURE DIVISION USING LINK-REC.
013800******************************************************************
013900* Steuerungs-Section
014000******************************************************************
014100 A100-STEUERUNG SECTION.
014200 A100-00.
014300     IF  SHOW-VERSION
014400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014500         EXIT PROGRAM
014600     END-IF
014700
014800     PERFORM B000-VORBELEGUNG
014900     PERFORM B100-NACHTMODUS
015000     PERFORM B200-LICHTSTEUERUNG
015100     PERFORM B300-FREIHAND-ENTRIEGELUNG
015200     PERFORM B400-EINBRUCH-TUERE
015300     PERFORM B500-ABWESENHEITS-TIMER
015400     PERFORM B600-ANKUNFTSLICHT
015500     PERFORM B700-ALARM-SCHARF-UNSCHARF
015600     PERFORM B800-ALARM-ENDKONTROLLE
015700     PERFORM B900-HEIZUNG
015800     PERFORM B950-KUEHLUNG
015900     PERFORM C100-HVAC-MODUS
016000     PERFORM C200-ENTFEUCHTER
016100     PERFORM C300-NACHTVERRIEGELUNG
016200     PERFORM C400-EINBRUCHSMELDER
016300     PERFORM C500-VERRIEGELUNGS-PROTOKOLL
016400     EXIT PROGRAM
016500     .
016600 A100-99.
016700     EXIT.
016800
016900******************************************************************
017000* R0 - Vorbelegung nicht angelieferter Schalter
017100******************************************************************
017200 B000-VORBELEGUNG SECTION.
017300 B000-00.
017400*    LOCK-STATE, NIGHT-MODE und AWAY-TIMER sind per Definition mit
017500*    FALSCH vorbelegt, wenn sie auf diesem Satz nicht mitgeliefert
017600*    wurden (NIGHT-MODE wird in B100 ohnehin ueberschrieben).  Die
017700*    uebrigen optionalen Schalter/Messwerte bleiben bis zu ihrer
017800*    jeweiligen Regel auf "nicht vorhanden" (SPACE bzw. -999).
017900     IF  TSH-LOCK-STATE = SPACE
018000         MOVE "0" TO TSH-LOCK-STATE
018100     END-IF
018200     IF  TSH-NIGHT-MODE = SPACE
018300         MOVE "0" TO TSH-NIGHT-MODE
018400     END-IF
018500     IF  TSH-AWAY-TIMER = SPACE
018600         MOVE "0" TO TSH-AWAY-TIMER
018700     END-IF
018800     .
018900 B000-99.
019000     EXIT.
019100
019200******************************************************************
019300* R1 - Nachtmodus (Zeitfenstertest ueber TSHTIM0M)
019400******************************************************************
019500 B100-NACHTMODUS SECTION.
019600 B100-00.
019700     MOVE TSH-NIGHT-START-TIME TO LINK-Z-START
019800     MOVE TSH-NIGHT-END-TIME   TO LINK-Z-END
019900     MOVE TSH-NOW              TO LINK-Z-NOW
020000     CALL "TSHTIM0M" USING LINK-ZEIT
020100     IF  LINK-Z-IM-FENSTER
020200         MOVE "1" TO TSH-NIGHT-MODE
020300     ELSE
020400         MOVE "0" TO TSH-NIGHT-MODE
020500     END-IF
020600     .
020700 B100-99.
020800     EXIT.
020900
021000******************************************************************
021100* R2 - Lichtsteuerung
021200******************************************************************
021300 B200-LICHTSTEUERUNG SECTION.
021400 B200-00.
021500     IF  TSH-LICHT-AN
021600         IF  NOT TSH-HAUS-BESETZT
021700             MOVE "0" TO TSH-LIGHT-STATE
021800             MOVE "Cannot turn on light because user not home"
021900                     TO W-LOG-TEXT
022000         ELSE
022100             MOVE "Light on" TO W-LOG-TEXT
022200         END-IF
022300     ELSE
022400         MOVE "Light off" TO W-LOG-TEXT
022500     END-IF
022600     PERFORM U100-LOG-ZEILE
022700     .
022800 B200-99.
022900     EXIT.
023000
023100******************************************************************
023200* R3 - Freihaendiges Entriegeln bei Anwesenheit
023300******************************************************************
023400 B300-FREIHAND-ENTRIEGELUNG SECTION.
023500 B300-00.
023600     IF  TSH-HAUS-BESETZT
023700         MOVE "0" TO TSH-LOCK-STATE
023800         MOVE "Door is unlocked" TO W-LOG-TEXT
023900     ELSE
024000         MOVE "Door is locked" TO W-LOG-TEXT
024100     END-IF
024200     PERFORM U100-LOG-ZEILE
024300     .
024400 B300-99.
024500     EXIT.
024600
024700******************************************************************
024800* R4 - Einbrucherkennung / automatisches Schliessen der Tuer
024900******************************************************************
025000 B400-EINBRUCH-TUERE SECTION.
025100 B400-00.
025200     IF  TSH-DOOR-OFFEN
025300         IF  NOT TSH-HAUS-BESETZT AND TSH-ALARM-SCHARF
025400             MOVE "1" TO TSH-ALARM-ACTIVE
025500             MOVE "Break in detected: Activating alarm"
025600                     TO W-LOG-TEXT
025700         ELSE
025800             IF  NOT TSH-HAUS-BESETZT
025900                 MOVE "0" TO TSH-DOOR-STATE
026000                 MOVE "Closed door because house vacant"
026100                         TO W-LOG-TEXT
026200             ELSE
026300                 MOVE "Door open" TO W-LOG-TEXT
026400             END-IF
026500         END-IF
026600     ELSE
026700         IF  TSH-ALARM-SCHARF AND TSH-HAUS-BESETZT
026800             MOVE "1" TO TSH-ALARM-ACTIVE
026900             MOVE "Break in detected: Activating alarm"
027000                     TO W-LOG-TEXT
027100         ELSE
027200             MOVE "Closed door" TO W-LOG-TEXT
027300         END-IF
027400     END-IF
027500     PERFORM U100-LOG-ZEILE
027600     .
027700 B400-99.
027800     EXIT.
027900
028000******************************************************************
028100* R5 - Abwesenheits-Timer (Verriegelung des Hauses)
028200******************************************************************
028300 B500-ABWESENHEITS-TIMER SECTION.
028400 B500-00.
028500     IF  TSH-TIMER-AUSGELOEST
028600         MOVE "0" TO TSH-LIGHT-STATE
028700         MOVE "0" TO TSH-DOOR-STATE
028800         MOVE "1" TO TSH-ALARM-STATE
028900     END-IF
029000     MOVE "0" TO TSH-AWAY-TIMER
029100     .
029200 B500-99.
029300     EXIT.
029400
029500******************************************************************
029600* R6 - Ankunfts-Komfortlicht
029700******************************************************************
029800 B600-ANKUNFTSLICHT SECTION.
029900 B600-00.
030000     IF  TSH-HAUS-BESETZT
030100         MOVE "House is occupied" TO W-LOG-TEXT
030200         PERFORM U100-LOG-ZEILE
030300         IF  NOT TSH-LICHT-AN AND NOT TSH-ALARM-SCHARF
030400             MOVE "1" TO TSH-LIGHT-STATE
030500             MOVE "Turning on light" TO W-LOG-TEXT
030600             PERFORM U100-LOG-ZEILE
030700         END-IF
030800     END-IF
030900     .
031000 B600-99.
031100     EXIT.
031200
031300******************************************************************
031400* R7 - Alarm scharf-/unscharfschalten, Codewortpruefung
031500*
031600* ACHTUNG: die Codepruefung unten ist bewusst ein "kleiner-
031700* als"-Vergleich (GIVEN < PASSCODE), keine Gleichheit.  Damit
031800* wird jeder Code akzeptiert, der alphabetisch nicht vor dem
031900* echten Code liegt - auch ein falscher.  So von der Fach-
032000* abteilung 1993 abgenommen (Historie A.02.01) und seither
032100* unveraendert fortgeschrieben; NICHT als Fehler "korrigieren".
032200******************************************************************
032300 B700-ALARM-SCHARF-UNSCHARF SECTION.
032400 B700-00.
032500     IF  TSH-ALARM-SCHARF
032600         MOVE "Alarm enabled" TO W-LOG-TEXT
032700         PERFORM U100-LOG-ZEILE
032800     ELSE
032900         IF  NOT TSH-HAUS-BESETZT
033000             MOVE "1" TO TSH-ALARM-STATE
033100             MOVE "Cannot disable the alarm, house is empty"
033200                     TO W-LOG-TEXT
033300             PERFORM U100-LOG-ZEILE
033400         END-IF
033500         IF  TSH-ALARM-LAEUFT
033600             IF  TSH-GIVEN-PASSCODE NOT = SPACES
033700             AND TSH-GIVEN-PASSCODE < TSH-ALARM-PASSCODE
033800                 MOVE "1" TO TSH-ALARM-STATE
033900             MOVE "Cannot disable alarm, invalid passcode given"
034000                     TO W-LOG-TEXT
034100             ELSE
034200                 MOVE "0" TO TSH-ALARM-ACTIVE
034300                 MOVE "Correct passcode entered, disabled alarm"
034400                         TO W-LOG-TEXT
034500             END-IF
034600             PERFORM U100-LOG-ZEILE
034700         END-IF
034800     END-IF
034900     IF  NOT TSH-ALARM-SCHARF
035000         MOVE "0" TO TSH-ALARM-ACTIVE
035100         MOVE "Alarm disabled" TO W-LOG-TEXT
035200         PERFORM U100-LOG-ZEILE
035300     END-IF
035400     .
035500 B700-99.
035600     EXIT.
035700
035800******************************************************************
035900* R8 - Alarm-Endkontrolle (letzte Pruefung vor Rueckgabe)
036000******************************************************************
036100 B800-ALARM-ENDKONTROLLE SECTION.
036200 B800-00.
036300     IF  TSH-DOOR-NV OR TSH-PROXIMITY-NV
036400         MOVE "Warning: Not enough information to evaluate alarm"
036500                 TO W-LOG-TEXT
036600     ELSE
036700        IF (TSH-ALARM-SCHARF AND TSH-DOOR-ZU AND TSH-HAUS-BESETZT)
036800        OR (TSH-ALARM-SCHARF AND TSH-DOOR-OFFEN AND TSH-HAUS-LEER)
036900             MOVE "1" TO TSH-ALARM-ACTIVE
037000             MOVE "Activating alarm" TO W-LOG-TEXT
037100             PERFORM U100-LOG-ZEILE
037200         END-IF
037300         EXIT SECTION
037400     END-IF
037500     PERFORM U100-LOG-ZEILE
037600     .
037700 B800-99.
037800     EXIT.
037900
038000******************************************************************
038100* R9 - Heizung
038200******************************************************************
038300 B900-HEIZUNG SECTION.
038400 B900-00.
038500     IF  TSH-TEMP-READING < TSH-TARGET-TEMP
038600         MOVE "1" TO TSH-HEATER-STATE
038700         MOVE TSH-TARGET-TEMP TO C4-NUM
038800         PERFORM U300-ZAHL-FORMATIEREN
038900         MOVE Z-TEXT TO W-ZIEL-TEXT
039000         MOVE TSH-TEMP-READING TO C4-NUM
039100         PERFORM U300-ZAHL-FORMATIEREN
039200         MOVE Z-TEXT TO W-IST-TEXT
039300         STRING "Turning on heater, target temperature = "
039400                     DELIMITED BY SIZE,
039500                W-ZIEL-TEXT      DELIMITED BY SPACE,
039600                "F, current temperature = "
039700                     DELIMITED BY SIZE,
039800                W-IST-TEXT       DELIMITED BY SPACE,
039900                "F"              DELIMITED BY SIZE
040000             INTO W-LOG-TEXT
040100         PERFORM U100-LOG-ZEILE
040200     ELSE
040300         MOVE "0" TO TSH-HEATER-STATE
040400     END-IF
040500     .
040600 B900-99.
040700     EXIT.
040800
040900******************************************************************
041000* R10 - Kuehlung (Klimaanlage)
041100******************************************************************
041200 B950-KUEHLUNG SECTION.
041300 B950-00.
041400     IF  TSH-TEMP-READING > TSH-TARGET-TEMP
041500         IF  NOT TSH-KUEHLUNG-NV AND TSH-KUEHLUNG-AUS
041600             MOVE "1" TO TSH-CHILLER-STATE
041700             MOVE TSH-TARGET-TEMP TO C4-NUM
041800             PERFORM U300-ZAHL-FORMATIEREN
041900             MOVE Z-TEXT TO W-ZIEL-TEXT
042000             MOVE TSH-TEMP-READING TO C4-NUM
042100             PERFORM U300-ZAHL-FORMATIEREN
042200             MOVE Z-TEXT TO W-IST-TEXT
042300             STRING "Turning on air conditioner target "
042400                         DELIMITED BY SIZE,
042500                    "temperature = "
042600                         DELIMITED BY SIZE,
042700                    W-ZIEL-TEXT  DELIMITED BY SPACE,
042800                    "F, current temperature = "
042900                         DELIMITED BY SIZE,
043000                    W-IST-TEXT   DELIMITED BY SPACE,
043100                    "F"          DELIMITED BY SIZE
043200                 INTO W-LOG-TEXT
043300             PERFORM U100-LOG-ZEILE
043400         END-IF
043500     ELSE
043600         MOVE "0" TO TSH-CHILLER-STATE
043700     END-IF
043800     .
043900 B950-99.
044000     EXIT.
044100
044200******************************************************************
044300* R11 - HVAC-Betriebsart und gegenseitiger Ausschluss
044400*
044500* Bleibt HVAC-MODE hier leer (weder Heizung noch Kuehlung gerade
044600* an UND auch auf dem Satz nicht mitgeliefert), ist das Ergebnis
044700* fuer DIESEN Satz undefiniert - lt. Fachvorgabe wird die
044800* Betriebsart an dieser Stelle ungeprueft ausgewertet (TSH0007).
044900* Wir rechnen mit leerem HVAC-MODE einfach weiter, statt den
045000* Lauf abzubrechen: Die beiden nachfolgenden Abfragen
045100* (TSH-HVAC-HEIZUNG/TSH-HVAC-KUEHLUNG) greifen dann keine von
045200* beiden, und der Rest des INSTATE-Bestands wird davon nicht
045300* beruehrt - siehe Ticket TSH0011 (keine Bestandsabbrueche wegen
045400* eines einzelnen zweideutigen Satzes).
045500******************************************************************
045600 C100-HVAC-MODUS SECTION.
045700 C100-00.
045800     IF  TSH-KUEHLUNG-AN
045900         MOVE "Chiller" TO TSH-HVAC-MODE
046000     ELSE
046100         IF  TSH-HEIZUNG-AN
046200             MOVE "Heater " TO TSH-HVAC-MODE
046300         END-IF
046400     END-IF
046500
046600     IF  TSH-HVAC-HEIZUNG
046700         IF  TSH-KUEHLUNG-AN
046800             MOVE "Turning off air conditioner" TO W-LOG-TEXT
046900             PERFORM U100-LOG-ZEILE
047000         END-IF
047100         MOVE "0" TO TSH-CHILLER-STATE
047200         MOVE "0" TO TSH-HUMIDIFIER-STATE
047300     END-IF
047400     IF  TSH-HVAC-KUEHLUNG
047500         IF  TSH-HEIZUNG-AN
047600             MOVE "Turning off heater" TO W-LOG-TEXT
047700             PERFORM U100-LOG-ZEILE
047800         END-IF
047900         MOVE "0" TO TSH-HEATER-STATE
048000     END-IF
048100     .
048200 C100-99.
048300     EXIT.
048400
048500******************************************************************
048600* R12 - Entfeuchter
048700******************************************************************
048800 C200-ENTFEUCHTER SECTION.
048900 C200-00.
049000     IF  TSH-ENTF-AN AND TSH-HVAC-KUEHLUNG
049100         MOVE "Enabled Dehumidifier" TO W-LOG-TEXT
049200     ELSE
049300         MOVE "0" TO TSH-HUMIDIFIER-STATE
049400    MOVE "Automatically disabled dehumidifier when running heater"
049500            TO W-LOG-TEXT
049600     END-IF
049700     PERFORM U100-LOG-ZEILE
049800     .
049900 C200-99.
050000     EXIT.
050100
050200******************************************************************
050300* R13 - Nachtverriegelung
050400******************************************************************
050500 C300-NACHTVERRIEGELUNG SECTION.
050600 C300-00.
050700     IF  TSH-NACHTMODUS-AN
050800         MOVE "Night mode is on" TO W-LOG-TEXT
050900         PERFORM U100-LOG-ZEILE
051000         IF  TSH-LOCK-OFFEN
051100             MOVE "1" TO TSH-LOCK-STATE
051200         MOVE "Door cannot be unlocked at night, relocking door"
051300                 TO W-LOG-TEXT
051400             PERFORM U100-LOG-ZEILE
051500         END-IF
051600     ELSE
051700         MOVE "Night mode is off" TO W-LOG-TEXT
051800         PERFORM U100-LOG-ZEILE
051900     END-IF
052000     .
052100 C300-99.
052200     EXIT.
052300
052400******************************************************************
052500* R14 - Einbruchsmelder-Verriegelung
052600******************************************************************
052700 C400-EINBRUCHSMELDER SECTION.
052800 C400-00.
052900     IF  TSH-EINBRUCH-ERKANNT
053000         IF  TSH-LOCK-OFFEN
053100             MOVE "1" TO TSH-LOCK-STATE
053200         END-IF
053300         MOVE "Possible intruder detected" TO W-LOG-TEXT
053400     ELSE
053500         MOVE "All clear" TO W-LOG-TEXT
053600     END-IF
053700     PERFORM U100-LOG-ZEILE
053800     .
053900 C400-99.
054000     EXIT.
054100
054200******************************************************************
054300* R15 - Abschliessendes Verriegelungsprotokoll
054400******************************************************************
054500 C500-VERRIEGELUNGS-PROTOKOLL SECTION.
054600 C500-00.
054700     IF  TSH-LOCK-ZU
054800         MOVE "Door is locked" TO W-LOG-TEXT
054900     ELSE
055000         MOVE "Door is unlocked" TO W-LOG-TEXT
055100     END-IF
055200     PERFORM U100-LOG-ZEILE
055300     .
055400 C500-99.
055500     EXIT.
055600
055700******************************************************************
055800* Protokollzeile in LINK-PROTOKOLL einstellen
055900******************************************************************
056000 U100-LOG-ZEILE SECTION.
056100 U100-00.
056200     IF  TSH-LOG-ANZAHL < TSH-LOG-MAX
056300         ADD 1 TO TSH-LOG-ANZAHL
056400         MOVE W-LOG-TEXT TO TSH-LOG-TEXT(TSH-LOG-ANZAHL)
056500     END-IF
056600     MOVE SPACES TO W-LOG-TEXT
056700     .
056800 U100-99.
056900     EXIT.
057000
057100******************************************************************
057200* Zahl (S9(3)) fuer Protokolltext formatieren, ohne Fuehrungs-
057300* nullen bzw. -leerzeichen (Eingabe C4-NUM, Ausgabe Z-TEXT)
057400*
057500* 2019-03-19 kl: Vorzeichen wird nur bei negativem Betrag mit-
057600* gestrungen (siehe unten) statt immer als fuehrende Leerstelle -
057700* sonst faengt das nachgeschaltete STRING ... DELIMITED BY SPACE
057800* in B900/B950 sofort auf Pos. 1 ab und liefert eine leere Zahl
057900* (TSH0012).
058000******************************************************************
058100 U300-ZAHL-FORMATIEREN SECTION.
058200 U300-00.
058300     MOVE SPACES TO Z-TEXT
058400     IF  C4-NUM < ZERO
058500         COMPUTE C4-BETRAG = C4-NUM * -1
058600     ELSE
058700         MOVE C4-NUM TO C4-BETRAG
058800     END-IF
058900     MOVE C4-BETRAG TO Z-BETRAG
059000     MOVE 1 TO C4-START
059100     PERFORM U310-NAECHSTE-STELLE
059200             UNTIL C4-START > 3
059300                OR Z-BETRAG(C4-START:1) NOT = SPACE
059400     IF  C4-NUM < ZERO
059500         STRING "-"                  DELIMITED BY SIZE,
059600                Z-BETRAG(C4-START:)  DELIMITED BY SIZE
059700             INTO Z-TEXT
059800     ELSE
059900         MOVE Z-BETRAG(C4-START:) TO Z-TEXT
060000     END-IF
060100     .
060200 U300-99.
060300     EXIT.
060400
060500 U310-NAECHSTE-STELLE SECTION.
060600 U310-00.
060700     ADD 1 TO C4-START
060800     .
060900 U310-99.
061000     EXIT.
061100
061200******************************************************************
061300* Ende Source-Programm TSHEVL0M
061400******************************************************************
