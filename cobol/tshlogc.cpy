000100*----------------------------------------------------------------*
000200*  TSHLOGC  -  Protokollpuffer fuer TSHEVL0M
000300*----------------------------------------------------------------*
000400*Letzte Aenderung :: 2019-01-22
000500*Letzte Version   :: A.00.01
000600*Kurzbeschreibung :: Entscheidungs-Protokoll je Auswertung, analog
000700*                    VINFO-LINES-BUFFER aus SSFANO0M, aber fuer
000800*                    Regeltext statt Quelltextzeilen.
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|2019-01-14| kl  | Neuerstellung fuer SmartHome-Projekt
001300*A.00.01|2019-01-22| kl  | TSH-LOG-MAX von 20 auf 30 erhoeht
001400*A.00.02|2019-03-06| kl  | Ebene 05/10 auf 10/15 angehoben, siehe
001500*       |          |     | TSHRECC A.01.01 (TSH0011).
001600*-------|----------|-----|---------------------------------------*
001700*
001800*   Je Auswertung eine Zeile je Entscheidungspunkt aus TSHEVL0M,
001900*   in der Reihenfolge B000 ... C500 (siehe TSHEVL0M).  TSHDRV0O
002000*   schreibt die belegten Zeilen 1 .. TSH-LOG-ANZAHL nach EVALLOG
002100*   und setzt TSH-LOG-ANZAHL vor jedem Aufruf auf Null zurueck.
002200*   Wird stets unter einer 05-Gruppe des Aufrufers eingebunden -
002300*   Ebene hier daher 10/15, nicht 05/10.
002400*
002500    10  TSH-LOG-ANZAHL              PIC S9(04) COMP VALUE ZERO.
002600    10  TSH-LOG-MAX                 PIC S9(04) COMP VALUE 30.
002700    10  TSH-LOG-ZEILE OCCURS 30 TIMES.
002800        15  TSH-LOG-TEXT            PIC X(80).
002900*----------------------------------------------------------------*
003000*  Ende TSHLOGC
003100*----------------------------------------------------------------*
